000100********************************************
000200*                                          *
000300*  ERROR MESSAGE LITERALS FOR               *
000400*        TABLET USE REPORT RUN               *
000500********************************************
000600*
000700* 05/01/26 VBC - CREATED.
000800* 10/01/26 VBC - TU004 WORDING TIDIED FOR OP RUN BOOK.
000900*
001000 01  TU-ERROR-MESSAGES.
001100     03  TU001    PIC X(45) VALUE
001110         "TU001 DEVICE ORDERS EXTRACT FILE NOT FOUND -".
001200     03  TU002    PIC X(40) VALUE
001210         "TU002 OPEN ERROR ON EXTRACT FILE, STATUS".
001300     03  TU003    PIC X(43) VALUE
001310         "TU003 OPEN ERROR ON PROCESSED REPORT FILE -".
001400     03  TU004    PIC X(51) VALUE
001410         "TU004 EXTRACT FILE HAS NO DETAIL LINES TO PROCESS.".
001500     03  TU005    PIC X(53) VALUE
001510         "TU005 STAFF TABLE FULL - INCREASE OCCURS IN WSSTFTBL.".
001600*
001700 01  TU-ERROR-CODE       PIC 999.
