000100********************************************
000200*                                          *
000300*  FILE DEFINITION FOR DEVICE ORDERS        *
000400*           EXTRACT FILE                    *
000500*  HEADER LINE THEN DETAIL LINES, CSV-LIKE   *
000600********************************************
000700*  FILE SIZE 80 BYTES PER LINE - CSV EXTRACT FROM TILL SYSTEM.
000800*
000900*  05/01/26 VBC - CREATED.
001000*  12/01/26 VBC - BROKEN INTO DATA+FILLER SO RECORD MATCHES THE
001100*                 HOUSE RECORD-LAYOUT STYLE.
001200*
001300 FD  TU-DEVICE-ORDERS-FILE.
001400*
001500 01  TU-DVORD-LINE.
001600     03  TU-DVORD-LINE-DATA     PIC X(78).
001700     03  FILLER                 PIC X(2).
