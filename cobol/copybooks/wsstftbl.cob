000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR STAFF TABLET USE   *
000400*        ACCUMULATION TABLE                 *
000500*     IN-MEMORY, SEARCHED BY STAFF-NAME      *
000600********************************************
000700*  400 ENTRIES ALLOWED - LARGEST TILL ROSTER SEEN TO DATE IS
000800*  UNDER 200 STAFF, DOUBLED FOR GROWTH.  SHOULD THIS BE BIGGER ?
000900*
001000* 05/01/26 VBC - CREATED.
001100* 09/01/26 VBC - PCT-HANDHELD WIDENED TO 9(3)V99 (WAS 99V99 -
001150*                OVERFLOWED ON A 100.00% ENTRY DURING
001160*                PARALLEL RUN).
001300* 13/01/26 VBC - BAND-CD 88S ADDED.
001400* 13/01/26 VBC - FILLER ADDED TO 01 AND TO ENTRY GROUP, HOUSE
001410*                LAYOUT STANDARD.
001500 01  TU-STAFF-TABLE.
001600     03  TU-STAFF-COUNT         PIC 9(3)      COMP.
001650     03  FILLER                 PIC X(2).
001700     03  TU-STAFF-ENTRY         OCCURS 1 TO 400 TIMES
001750                                DEPENDING ON TU-STAFF-COUNT
001800                                INDEXED BY TU-SX, TU-WX.
001900         05  TU-STAFF-NAME          PIC X(30).
002000         05  TU-HANDHELD-TOTAL      PIC S9(7)V99  COMP-3.
002100         05  TU-POS-TOTAL           PIC S9(7)V99  COMP-3.
002200         05  TU-PCT-HANDHELD        PIC 9(3)V99.
002300         05  TU-BAND-CD             PIC X(6).
002400             88  TU-BAND-RED            VALUE "RED   ".
002500             88  TU-BAND-YELLOW         VALUE "YELLOW".
002600             88  TU-BAND-GREEN          VALUE "GREEN ".
002700             88  TU-BAND-BLUE           VALUE "BLUE  ".
002750         05  FILLER                 PIC X(2).
