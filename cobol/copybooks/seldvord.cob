000100********************************************
000200*                                          *
000300*  FILE CONTROL ENTRY FOR DEVICE ORDERS     *
000400*           EXTRACT FILE                    *
000500*     LINE SEQUENTIAL, DELIMITED TEXT        *
000600********************************************
000700*  05/01/26 VBC - CREATED.
000800*  12/01/26 VBC - RENAMED LOGICAL NAME TO TUDVORD TO MATCH
000850*                 OP RUN BOOK.
000900*
001000     SELECT  TU-DEVICE-ORDERS-FILE ASSIGN      "TUDVORD"
001100                     ORGANIZATION  LINE SEQUENTIAL
001200                     STATUS        TU-DVORD-STATUS.
001300*
