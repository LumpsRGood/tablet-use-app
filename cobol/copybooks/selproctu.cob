000100********************************************
000200*                                          *
000300*  FILE CONTROL ENTRY FOR PROCESSED         *
000400*       TABLET USE REPORT FILE               *
000500*     LINE SEQUENTIAL, DELIMITED TEXT        *
000600********************************************
000700*  05/01/26 VBC - CREATED.
000800*  12/01/26 VBC - RENAMED LOGICAL NAME TO TUPROC TO MATCH
000850*                 OP RUN BOOK.
000900*
001000     SELECT  TU-PROCESSED-REPORT-FILE ASSIGN   "TUPROC"
001100                     ORGANIZATION  LINE SEQUENTIAL
001200                     STATUS        TU-PROC-STATUS.
001300*
