000100********************************************
000200*                                          *
000300*  FILE DEFINITION FOR PROCESSED             *
000400*       TABLET USE REPORT FILE                *
000500*  HEADER LINE, ONE LINE PER STAFF, THEN      *
000600*    THE OVERALL TOTAL LINE, CSV-LIKE          *
000700********************************************
000800*  FILE SIZE 100 BYTES PER LINE.
000900*
001000*  05/01/26 VBC - CREATED.
001100*  12/01/26 VBC - BROKEN INTO DATA+FILLER SO RECORD MATCHES THE
001200*                 HOUSE RECORD-LAYOUT STYLE.
001300*
001400 FD  TU-PROCESSED-REPORT-FILE.
001500*
001600 01  TU-PROC-LINE.
001700     03  TU-PROC-LINE-DATA      PIC X(98).
001800     03  FILLER                 PIC X(2).
