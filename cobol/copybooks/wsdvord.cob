000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR DEVICE ORDER       *
000400*       EXTRACT DETAIL LINE                  *
000500*     ONE LINE PER STAFF/DEVICE COMBO         *
000600********************************************
000700*  FILE SIZE 80 BYTES.
000800*
000900* THESE FIELDS MATCH THE TILL SYSTEM'S CSV EXTRACT LAYOUT
001000*
001100* 05/01/26 VBC - CREATED.
001200* 09/01/26 VBC - ADDED WORK FIELDS FOR AMOUNT VALIDATION
001210*                (TU005).
001300* 12/01/26 VBC - DEVICE-CLASS-CD WIDENED, 88S ADDED FOR
001310*                READABILITY.
001320* 10/08/26 VBC - INT-LEN/DEC-LEN ADDED - UNSTRING PADS THE
001330*                INT/DEC-PART RECEIVERS WITH TRAILING SPACES SO
001340*                A CLASS TEST ON THE FULL FIELD WAS FAILING EVERY
001350*                AMOUNT WHOSE TOKEN WASN'T EXACTLY 9/2 DIGITS
001360*                LONG (TU010-13).
001400*
001500 01  TU-DEVICE-ORDER-REC.
001510*    NAME/ID ORDER ATTRIBUTED TO
001600     03  TU-STAFF-CUSTOMER      PIC X(30).
001610*    RAW TILL TEXT, E.G. "HAND HELD", "POS TERMINAL"
001700     03  TU-DEVICE-ORDERS-RAW   PIC X(20).
001710*    AMOUNT AS FOUND ON THE EXTRACT, UNEDITED
001800     03  TU-BASE-AMOUNT-TEXT    PIC X(12).
001810*    VALIDATED AMOUNT, INCL. DISCOUNTS (MAY BE NEG)
001900     03  TU-BASE-AMOUNT         PIC S9(7)V99  COMP-3.
001910*    CASE-FOLDED (UPPER) COPY OF DEVICE-ORDERS-RAW
002000     03  TU-DEVICE-TEXT-UC      PIC X(20).
002100     03  TU-DEVICE-CLASS-CD     PIC X.
002200         88  TU-CLASS-HANDHELD      VALUE "H".
002300         88  TU-CLASS-POS           VALUE "P".
002400         88  TU-CLASS-UNKNOWN       VALUE "U".
002500     03  FILLER                 PIC X(16).
002600*
002700* WORK FIELDS USED ONLY WHILE VALIDATING BASE-AMOUNT-TEXT
002710* (TU005)
002800*
002900 01  TU-AMOUNT-WORK.
003000     03  TU-AMT-NEGATIVE        PIC X         VALUE "N".
003100         88  TU-AMT-IS-NEGATIVE     VALUE "Y".
003200     03  TU-AMT-WORK-TEXT       PIC X(12).
003300     03  TU-AMT-WORK-NUMERIC REDEFINES TU-AMT-WORK-TEXT
003310                                PIC 9(12).
003320*    DIAG VIEW ONLY, SEE ZZ080/TEST-SWITCH
003400     03  TU-AMT-INT-PART        PIC X(9).
003500     03  TU-AMT-DEC-PART        PIC X(2).
003510*    ACTUAL SIGNIFICANT LENGTH OF EACH TOKEN ABOVE, FROM THE
003520*    UNSTRING COUNT IN PHRASE - THE CLASS TESTS AND MOVES IN
003530*    ZZ080 WORK ONLY OVER THIS MANY BYTES, NOT THE FULL
003540*    SPACE-PADDED RECEIVER (TU010-13).
003550     03  TU-AMT-INT-LEN         PIC 9(2)      COMP.
003560     03  TU-AMT-DEC-LEN         PIC 9(2)      COMP.
003600     03  TU-AMT-INT-N           PIC 9(7).
003700     03  TU-AMT-DEC-N           PIC 99.
003800     03  FILLER                 PIC X(4).
