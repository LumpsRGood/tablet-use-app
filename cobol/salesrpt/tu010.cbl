000100*****************************************************************
000200*                                                               *
000300*              STAFF HANDHELD / POS USAGE REPORT                *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         TU010.
001100*
001200 AUTHOR.             R J WHITLOCK.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - RESTAURANT SYSTEMS.
001500*
001600 DATE-WRITTEN.       12/04/1989.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COPYRIGHT (C) 1989-2026 & LATER, APPLEWOOD
002100                      COMPUTERS RESTAURANT SYSTEMS GROUP.
002200                      ALL RIGHTS RESERVED.
002300*
002400*   REMARKS.         READS THE DEVICE ORDERS EXTRACT PRODUCED BY
002500*                    THE TILL END-OF-DAY DOWNLOAD, CLASSIFIES
002600*                    EACH DETAIL LINE AS HANDHELD OR POS USE,
002700*                    TOTALS THE BASE ORDER AMOUNT FOR EACH STAFF
002800*                    MEMBER, RANKS STAFF BY PERCENTAGE OF
002900*                    HANDHELD (TABLET) USE AND WRITES THE
003000*                    PROCESSED TABLET USE REPORT USED BY THE
003100*                    OPS MANAGER REVIEW MEETING.
003200*
003300*   CALLED MODULES.  NONE.
003400*
003500*   FILES USED :
003600*                    TUDVORD.  DEVICE ORDERS EXTRACT (INPUT).
003700*                    TUPROC.   PROCESSED TABLET USE REPORT (OUT).
003800*
003900*   ERROR MESSAGES USED.
004000*                    TU001 - TU005 (COPYBOOK WSMSGS.COB).
004100*
004200* CHANGES:
004300* 12/04/89 RJW -     WRITTEN FOR THE ORIGINAL COUNTER-SALES
004400*                    DEVICE UTILISATION RUN (LIGHT PEN V. TILL
004500*                    KEY TOTALS).
004600* 03/11/90 RJW -     ADDED THIRD DEVICE CLASS "UNKNOWN" SO ODD
004700*                    TILL DESCRIPTIONS NO LONGER ABEND THE RUN.
004800* 22/06/93 DPM -     PERCENTAGE NOW ROUNDED HALF-UP TO 2DP PER
004900*                    OPS MANAGER REQUEST, WAS TRUNCATED BEFORE.
005000* 14/02/96 DPM - .02 GRAND TOTAL LINE ADDED AT FOOT OF REPORT.    TU010-02
005100* 30/09/98 KLM - .03 Y2K - ALL WORKING DATES WIDENED TO CCYYMMDD  TU010-03
005200*                    AHEAD OF THE MILLENNIUM CHANGEOVER; NO DATE
005300*                    FIELDS CARRIED IN THIS RUN'S OWN RECORDS BUT
005400*                    COPYBOOKS CHECKED AND CONFIRMED CLEAR.
005500* 19/01/99 KLM -     CONFIRMED Y2K CLEARANCE SIGNED OFF BY QA.
005600* 08/03/02 KLM - .04 RE-POINTED AT THE NEW TILL EXTRACT LAYOUT    TU010-04
005700*                    (BASE-AMOUNT WIDENED, COMMA TEXT FORMAT).
005800* 17/11/06 PJS - .05 BANDING THRESHOLDS (RED/YELLOW/GREEN) ADDED  TU010-05
005900*                    PER THE NEW OPS SCORECARD.
006000* 24/05/11 PJS -     OVERALL TOTAL LINE RE-CODED TO SUM THE
006100*                    ALREADY-ROUNDED PER-STAFF TOTALS, NOT THE
006200*                    RAW DETAIL AMOUNTS, TO MATCH FINANCE'S OWN
006300*                    SPREADSHEET ROUNDING.
006400* 09/01/26 VBC - 1.0 RETITLED "TABLET USE REPORT" - DEVICE TEXT   TU010-10
006500*                    NOW COVERS HANDHELD/POS WORDING USED BY THE
006600*                    REPLACEMENT TILL ESTATE. AMOUNT VALIDATION
006700*                    HARDENED AGAINST NON-NUMERIC TEXT (TU005).
006800* 13/01/26 VBC - 1.1 STAFF TABLE WIDENED TO 400 (OCCURS DEPENDING TU010-11
006900*                    ON), SORT MADE STABLE, BLUE BAND ADDED FOR
007000*                    THE SUMMARY LINE.
007010* 10/08/26 VBC - 1.2 OVERALL-TOTAL LITERAL WAS UPPER CASE ONLY - TU010-12
007020*                    THE STEP-5 GUARD NEVER CAUGHT A MIXED-CASE
007030*                    SUMMARY ROW COMING BACK ROUND ON A RE-RUN AND
007040*                    THE FOOT-OF-REPORT LABEL DID NOT MATCH THE
007050*                    OPS SPREADSHEET HEADING. RE-CASED TO MATCH.
007060*                    ALSO QUOTED THE HANDHELD/POS TOTAL FIELDS ON
007070*                    OUTPUT - A TOTAL OF 1,000.00 OR OVER WAS
007080*                    PUTTING AN UNQUOTED COMMA INTO THE COMMA
007090*                    DELIMITED LINE AND THROWING THE COLUMN COUNT
007095*                    OUT FOR ANYTHING READING THE REPORT BACK IN.
007096* 10/08/26 VBC - 1.3 ZZ080 WAS TESTING THE FULL SPACE-PADDED      TU010-13
007097*                    INT/DEC-PART RECEIVERS FOR NUMERIC, WHICH
007098*                    UNSTRING PADS WITH TRAILING SPACES - THAT
007099*                    FAILED THE CLASS TEST (AND SO ZEROED THE
007101*                    AMOUNT) FOR EVERY BASE-AMOUNT WHOSE INTEGER
007102*                    PART WASN'T EXACTLY 9 DIGITS, I.E. NEARLY
007103*                    ALL OF THEM. ADDED COUNT IN TO THE UNSTRING
007104*                    AND TEST/MOVE ONLY THE SIGNIFICANT SUBSTRING.
007105*                    ALSO PCT-NUM-ED WAS ZERO-SUPPRESSED (ZZZ.99)
007106*                    WHEN THE SPEC WANTS THIS COLUMN ZERO-FILLED -
007107*                    CHANGED TO 999.99.
007108*
007109* 10/08/26 VBC - 1.4 A ONE-DIGIT DECIMAL TOKEN (E.G. "10.5")      TU010-14
007110*                    WAS BEING READ AS HUNDREDTHS STRAIGHT OFF
007111*                    THE UNSTRING RECEIVER, SO "10.5" CAME OUT
007112*                    AS 10.05 NOT 10.50 - PADDED THE DECIMAL
007113*                    TOKEN TO 2 DIGITS BEFORE THE NUMERIC MOVE.
007114*                    ALSO SPLIT TU002 OUT OF TU001 SO A GENUINE
007115*                    OPEN ERROR ON THE EXTRACT (AS OPPOSED TO A
007116*                    MISSING FILE, STATUS 35) RAISES ITS OWN
007117*                    MESSAGE, AS THE BANNER ALWAYS CLAIMED.
007118*
007200*****************************************************************
007300*
007400 ENVIRONMENT             DIVISION.
007500*================================
007600*
007700 CONFIGURATION           SECTION.
007800 SPECIAL-NAMES.
007900     C01                     IS TOP-OF-FORM
008000     CLASS TU-ALPHA-CLASS    IS "A" THRU "Z" "a" THRU "z"
008100     UPSI-0                  IS TU-TEST-SWITCH.
008200*
008300 INPUT-OUTPUT            SECTION.
008400 FILE-CONTROL.
008500 COPY "seldvord.cob".
008600 COPY "selproctu.cob".
008700*
008800 DATA                    DIVISION.
008900*================================
009000*
009100 FILE                    SECTION.
009200*
009300 COPY "fddvord.cob".
009400 COPY "fdproctu.cob".
009500*
009600 WORKING-STORAGE         SECTION.
009700*-----------------------
009800 77  WS-PROG-NAME            PIC X(17) VALUE "TU010  (1.4.00)".
009900*
010000 COPY "wsdvord.cob".
010100 COPY "wsstftbl.cob".
010200 COPY "wsmsgs.cob".
010300*
010400 01  WS-DATA.
010500     03  TU-DVORD-STATUS         PIC XX     VALUE "00".
010600     03  TU-PROC-STATUS          PIC XX     VALUE "00".
010700     03  WS-FILE-STATUS          PIC XX     VALUE SPACES.
010800     03  WS-EOF-FLAG             PIC X      VALUE "N".
010900         88  WS-END-OF-FILE          VALUE "Y".
011000     03  WS-REC-CNT              PIC 9(5)   COMP VALUE ZERO.
011100     03  WS-DETAIL-CNT           PIC 9(5)   COMP VALUE ZERO.
011200     03  WS-SUB                  PIC 9(3)   COMP VALUE ZERO.
011300     03  WS-SUB2                 PIC 9(3)   COMP VALUE ZERO.
011400     03  WS-DENOM                PIC S9(8)V99 COMP-3 VALUE ZERO.
011500     03  WS-GRAND-DENOM          PIC S9(9)V99 COMP-3 VALUE ZERO.
011600     03  WS-GRAND-HANDHELD       PIC S9(8)V99 COMP-3 VALUE ZERO.
011700     03  WS-GRAND-POS            PIC S9(8)V99 COMP-3 VALUE ZERO.
011800     03  WS-GRAND-PCT            PIC 9(3)V99         VALUE ZERO.
011850*    STAFF-CUSTOMER COMES OFF THE EXTRACT WITH NO CASE-FOLD (SEE
011860*    AA021), SO THIS MUST STAY EXACTLY AS THE OPS SPREADSHEET
011870*    HEADING READS - MIXED CASE, NOT THE SHOP'S USUAL UPPER CASE.
011900     03  WS-OVERALL-LITERAL      PIC X(13)  VALUE "Overall Total".
012000     03  WS-EVAL-MSG             PIC X(30)  VALUE SPACES.
012100     03  WS-HANDHELD-ED          PIC ZZ,ZZZ,ZZ9.99.
012200     03  WS-POS-ED               PIC ZZ,ZZZ,ZZ9.99.
012260*    THIS COLUMN STAYS ZERO-FILLED, NOT SUPPRESSED - THE
012270*    SUPPRESSED/PERCENT-SIGN VIEW IS WS-PCT-DISP-ED/-TXT BELOW
012280*    (TU010-12).
012300     03  WS-PCT-NUM-ED           PIC 999.99.
012400     03  WS-PCT-DISP-ED          PIC ZZ9.99.
012500     03  WS-PCT-DISP-TXT         PIC X(7)   VALUE SPACES.
012600     03  WS-OUT-STAFF            PIC X(30)  VALUE SPACES.
012700     03  WS-OUT-BAND             PIC X(6)   VALUE SPACES.
012710*    QUOTE CHARACTER FOR WRAPPING COMMA-GROUPED AMOUNTS ON OUTPUT
012720*    (X"22" USED RATHER THAN A QUOTED LITERAL, SO THE COMPILER'S
012730*    OWN LITERAL DELIMITER NEVER HAS TO BE ESCAPED - TU010-12).
012740     03  WS-QUOTE-MARK           PIC X      VALUE X"22".
012750     03  FILLER                  PIC X(3)   VALUE SPACES.
012800*
012900*  SWAP AREA FOR THE DESCENDING PERCENTAGE SORT - MUST STAY
013000*  BYTE-FOR-BYTE THE SAME SHAPE/LENGTH AS TU-STAFF-ENTRY IN
013100*  WSSTFTBL.COB SO THE GROUP MOVES BELOW LINE UP.
013200*
013300 01  WS-SWAP-ENTRY.
013400     03  WS-SWAP-NAME            PIC X(30).
013500     03  WS-SWAP-HANDHELD        PIC S9(7)V99  COMP-3.
013600     03  WS-SWAP-POS             PIC S9(7)V99  COMP-3.
013700     03  WS-SWAP-PCT             PIC 9(3)V99.
013800     03  WS-SWAP-BAND            PIC X(6).
013900     03  WS-SWAP-FILLER          PIC X(2).
014000*
014100*  REDEFINES USED PURELY FOR DISPLAY/DEBUG DUMPS OF THE INPUT
014200*  LINE DURING PARALLEL-RUN COMPARISONS (COB_SCREEN_EXCEPTIONS
014300*  LOGGING LEFT IN FROM THE 1.0 HARDENING PASS).
014400*
014500 01  WS-DVORD-LINE-HALVES        PIC X(80).
014600 01  WS-DVORD-LINE-1ST REDEFINES WS-DVORD-LINE-HALVES.
014700     03  WS-DVORD-LINE-LEFT      PIC X(40).
014800     03  WS-DVORD-LINE-RIGHT     PIC X(40).
014900 01  WS-DVORD-LINE-NUM REDEFINES WS-DVORD-LINE-HALVES
015000                                 PIC 9(80).
015100*
015200 01  TU-ABEND-MSG                PIC X(60)  VALUE SPACES.
015300*
015400 PROCEDURE DIVISION.
015500*********************
015600*
015700 AA000-MAIN                  SECTION.
015800***********************************
015900     MOVE     ZERO TO WS-REC-CNT WS-DETAIL-CNT
016000     MOVE     ZERO TO TU-STAFF-COUNT
016100     PERFORM  AA010-OPEN-TU-FILES.
016200     PERFORM  AA015-WRITE-HEADER-LINE.
016300     PERFORM  AA016-SKIP-INPUT-HEADER.
016400     PERFORM  AA020-READ-DETAIL-LOOP  THRU  AA020-EXIT
016500              UNTIL  WS-END-OF-FILE.
016600     IF       TU-STAFF-COUNT = ZERO
016700              MOVE   TU004  TO  TU-ABEND-MSG
016800              PERFORM  ZZ090-ABEND
016900     END-IF.
017000     PERFORM  AA040-COMPUTE-PERCENTAGES.
017100     PERFORM  AA050-SORT-STAFF-TABLE.
017200     PERFORM  AA060-WRITE-DETAIL-LINES.
017300     PERFORM  AA070-GRAND-TOTALS.
017400     CLOSE    TU-DEVICE-ORDERS-FILE
017500              TU-PROCESSED-REPORT-FILE.
017600     GOBACK.
017700*
017800 AA000-EXIT.  EXIT SECTION.
017900*
018000 AA010-OPEN-TU-FILES             SECTION.
018100***************************************
018200*
018300* OPEN THE EXTRACT FOR INPUT AND THE PROCESSED REPORT FOR
018400* OUTPUT, ABORTING THE RUN WITH A SINGLE MESSAGE ON FAILURE -
018500* NO PARTIAL OUTPUT IS PRODUCED (TU001-TU003).
018600*
018700     OPEN     INPUT  TU-DEVICE-ORDERS-FILE.
018800     IF       TU-DVORD-STATUS NOT = "00"
018900              MOVE   TU-DVORD-STATUS TO WS-FILE-STATUS
019000              PERFORM  ZZ040-EVALUATE-MESSAGE
019010*             STATUS 35 MEANS THE EXTRACT ISN'T THERE AT ALL -
019020*             ANYTHING ELSE IS A GENUINE OPEN ERROR (TU010-14).
019030              IF     TU-DVORD-STATUS = "35"
019040                     MOVE   TU001 TO TU-ABEND-MSG
019050              ELSE
019060                     MOVE   TU002 TO TU-ABEND-MSG
019070              END-IF
019200              PERFORM  ZZ090-ABEND
019300     END-IF.
019400*
019500     OPEN     OUTPUT TU-PROCESSED-REPORT-FILE.
019600     IF       TU-PROC-STATUS NOT = "00"
019700              MOVE   TU-PROC-STATUS TO WS-FILE-STATUS
019800              PERFORM  ZZ040-EVALUATE-MESSAGE
019900              MOVE   TU003 TO TU-ABEND-MSG
020000              PERFORM  ZZ090-ABEND
020100     END-IF.
020200*
020300 AA010-EXIT.  EXIT SECTION.
020400*
020500 AA015-WRITE-HEADER-LINE         SECTION.
020600***************************************
020700*
020800     MOVE     SPACES TO TU-PROC-LINE
020900     STRING   "STAFF CUSTOMER,HANDHELD TOTAL,POS TOTAL,"
021000              DELIMITED BY SIZE
021100              "PERCENTAGE HANDHELD USE NUMERIC,"
021200              DELIMITED BY SIZE
021300              "PERCENTAGE HANDHELD USE,BAND"
021400              DELIMITED BY SIZE
021500              INTO TU-PROC-LINE
021600     END-STRING.
021700     WRITE    TU-PROC-LINE.
021800*
021900 AA015-EXIT.  EXIT SECTION.
022000*
022100 AA016-SKIP-INPUT-HEADER         SECTION.
022200***************************************
022300*
022400* EXTRACT ALWAYS CARRIES ONE HEADER LINE, WHICH WE DISCARD.
022500* AN EXTRACT WITH ONLY A HEADER (NO DETAIL LINES AT ALL) IS
022600* TREATED AS END OF FILE - AA000-MAIN ABORTS ON A ZERO TABLE.
022700*
022800     READ     TU-DEVICE-ORDERS-FILE
022900              AT END
023000                  MOVE  "Y" TO WS-EOF-FLAG
023100     END-READ.
023200*
023300 AA016-EXIT.  EXIT SECTION.
023400*
023500 AA020-READ-DETAIL-LOOP.
023600*
023700     READ     TU-DEVICE-ORDERS-FILE
023800              AT END
023900                  MOVE  "Y" TO WS-EOF-FLAG
024000                  GO TO AA020-EXIT
024100     END-READ.
024200     ADD      1 TO WS-REC-CNT.
024300     IF       TU-TEST-SWITCH
024400              PERFORM  AA023-TEST-DUMP
024500     END-IF.
024600     PERFORM  AA021-PARSE-DEVICE-ORDER.
024700     IF       TU-STAFF-CUSTOMER = WS-OVERALL-LITERAL
024800*              GUARD - DISCARD ANY SUMMARY ROW ALREADY SITTING
024900*              IN THE EXTRACT (SHOULD NEVER HAPPEN, BUT HAS).
025000               GO TO AA020-READ-DETAIL-LOOP
025100     END-IF.
025200     PERFORM  AA022-CLASSIFY-DEVICE.
025300     PERFORM  ZZ080-VALIDATE-AMOUNT.
025400     PERFORM  AA030-FIND-OR-ADD-STAFF.
025500     ADD      1 TO WS-DETAIL-CNT.
025600     GO TO    AA020-READ-DETAIL-LOOP.
025700*
025800 AA020-EXIT.
025900     EXIT.
026000*
026100 AA023-TEST-DUMP                 SECTION.
026200***************************************
026300*
026400* LEFT IN FROM THE 1.0 HARDENING PASS - TURN UPSI-0 ON AT
026500* JOB-CONTROL LEVEL TO DUMP EACH RAW EXTRACT LINE, SPLIT
026600* LEFT/RIGHT AND AS A NUMERIC-LOOK VIEW, WHILE CHASING A BAD
026700* EXTRACT FROM THE TILL ESTATE.
026800*
026900     MOVE     TU-DVORD-LINE TO WS-DVORD-LINE-HALVES.
027000     DISPLAY  WS-DVORD-LINE-LEFT.
027100     DISPLAY  WS-DVORD-LINE-RIGHT.
027200     IF       WS-DVORD-LINE-HALVES IS NUMERIC
027300              DISPLAY  WS-DVORD-LINE-NUM
027400     END-IF.
027500     IF       WS-DVORD-LINE-LEFT IS TU-ALPHA-CLASS
027600              DISPLAY  "LEFT HALF IS PURE A-Z/a-z TEXT"
027700     ELSE
027800              DISPLAY  "LEFT HALF CARRIES SPACES, DIGITS"
027900              DISPLAY  "OR PUNCTUATION"
028000     END-IF.
028100*
028200 AA023-EXIT.  EXIT SECTION.
028300*
028400 AA021-PARSE-DEVICE-ORDER        SECTION.
028500***************************************
028600*
028700* SPLITS THE DELIMITED EXTRACT LINE INTO THE THREE LOGICAL
028800* FIELDS.  FIELDS SHORTER THAN THE COPYBOOK WIDTH ARE LEFT
028900* SPACE FILLED BY THE UNSTRING RECEIVING MOVES.
029000*
029100     MOVE     SPACES TO TU-STAFF-CUSTOMER
029200                       TU-DEVICE-ORDERS-RAW
029300                       TU-BASE-AMOUNT-TEXT.
029400     UNSTRING TU-DVORD-LINE DELIMITED BY ","
029500              INTO  TU-STAFF-CUSTOMER
029600                    TU-DEVICE-ORDERS-RAW
029700                    TU-BASE-AMOUNT-TEXT
029800     END-UNSTRING.
029900*
030000 AA021-EXIT.  EXIT SECTION.
030100*
030200 AA022-CLASSIFY-DEVICE           SECTION.
030300***************************************
030400*
030500* CASE-FOLD IS DONE FOR READABILITY ONLY - THE SUBSTRING TESTS
030600* BELOW DO NOT CARE ABOUT LEADING OR TRAILING SPACES.
030700*
030800     MOVE     ZERO   TO WS-SUB.
030900     MOVE     TU-DEVICE-ORDERS-RAW TO TU-DEVICE-TEXT-UC.
031000     INSPECT  TU-DEVICE-TEXT-UC CONVERTING
031100              "abcdefghijklmnopqrstuvwxyz"
031200              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031300*
031400     MOVE     ZERO TO WS-SUB.
031500     INSPECT  TU-DEVICE-TEXT-UC TALLYING WS-SUB
031600              FOR ALL "HANDHELD".
031700     IF       WS-SUB = ZERO
031800              INSPECT  TU-DEVICE-TEXT-UC TALLYING WS-SUB
031900                       FOR ALL "HAND HELD"
032000     END-IF.
032100     IF       WS-SUB > ZERO
032200              SET  TU-CLASS-HANDHELD TO TRUE
032300     ELSE
032400              MOVE ZERO TO WS-SUB
032500              INSPECT  TU-DEVICE-TEXT-UC TALLYING WS-SUB
032600                       FOR ALL "POS"
032700              IF       WS-SUB > ZERO
032800                       SET  TU-CLASS-POS TO TRUE
032900              ELSE
033000                       SET  TU-CLASS-UNKNOWN TO TRUE
033100              END-IF
033200     END-IF.
033300*
033400 AA022-EXIT.  EXIT SECTION.
033500*
033600 AA030-FIND-OR-ADD-STAFF         SECTION.
033700***************************************
033800*
033900* LINEAR SEARCH OF THE ENTRIES BUILT SO FAR - FIRST OCCURRENCE
034000* OF A STAFF NAME CREATES THE TABLE ENTRY (OCCURS DEPENDING ON
034100* TU-STAFF-COUNT LIMITS THE SEARCH TO ENTRIES ACTUALLY IN USE).
034200*
034300     SET      TU-SX TO 1.
034400     SEARCH   TU-STAFF-ENTRY
034500              AT END
034600                  PERFORM  AA031-ADD-NEW-STAFF
034700              WHEN TU-STAFF-NAME (TU-SX) = TU-STAFF-CUSTOMER
034800                  CONTINUE
034900     END-SEARCH.
035000*
035100     EVALUATE TRUE
035200         WHEN TU-CLASS-HANDHELD
035300              ADD  TU-BASE-AMOUNT TO TU-HANDHELD-TOTAL (TU-SX)
035400         WHEN TU-CLASS-POS
035500              ADD  TU-BASE-AMOUNT TO TU-POS-TOTAL (TU-SX)
035600         WHEN OTHER
035700*                  UNKNOWN DEVICE TEXT - STAFF STILL APPEARS,
035800*                  CONTRIBUTES TO NEITHER TOTAL.
035900              CONTINUE
036000     END-EVALUATE.
036100*
036200 AA030-EXIT.  EXIT SECTION.
036300*
036400 AA031-ADD-NEW-STAFF             SECTION.
036500***************************************
036600*
036700     IF       TU-STAFF-COUNT >= 400
036800              MOVE   TU005 TO TU-ABEND-MSG
036900              PERFORM  ZZ090-ABEND
037000     END-IF.
037100     ADD      1 TO TU-STAFF-COUNT.
037200     SET      TU-SX TO TU-STAFF-COUNT.
037300     MOVE     TU-STAFF-CUSTOMER TO TU-STAFF-NAME (TU-SX).
037400     MOVE     ZERO TO TU-HANDHELD-TOTAL (TU-SX)
037500                       TU-POS-TOTAL (TU-SX).
037600*
037700 AA031-EXIT.  EXIT SECTION.
037800*
037900 AA040-COMPUTE-PERCENTAGES       SECTION.
038000***************************************
038100*
038200     PERFORM  AA041-COMPUTE-ONE-PCT
038300              VARYING TU-SX FROM 1 BY 1
038400              UNTIL TU-SX > TU-STAFF-COUNT.
038500*
038600 AA040-EXIT.  EXIT SECTION.
038700*
038800 AA041-COMPUTE-ONE-PCT.
038900*
039000     COMPUTE  WS-DENOM = TU-HANDHELD-TOTAL (TU-SX)
039100                        + TU-POS-TOTAL (TU-SX).
039200     IF       WS-DENOM = ZERO
039300              MOVE   ZERO TO TU-PCT-HANDHELD (TU-SX)
039400     ELSE
039500              COMPUTE  TU-PCT-HANDHELD (TU-SX) ROUNDED =
039600                       (TU-HANDHELD-TOTAL (TU-SX) / WS-DENOM)
039700                       * 100
039800     END-IF.
039900*
040000 AA050-SORT-STAFF-TABLE          SECTION.
040100***************************************
040200*
040300* DESCENDING BUBBLE SORT ON PCT-HANDHELD.  STRICT "LESS THAN"
040400* COMPARE ON THE SWAP TEST KEEPS THE SORT STABLE - EQUAL
040500* PERCENTAGES KEEP THEIR ORIGINAL (ARRIVAL) ORDER, AS ALLOWED
040600* BY THE SPEC.
040700*
040800     IF       TU-STAFF-COUNT > 1
040900              PERFORM  AA051-BUBBLE-PASS
041000                       VARYING WS-SUB FROM 1 BY 1
041100                       UNTIL WS-SUB >= TU-STAFF-COUNT
041200     END-IF.
041300*
041400 AA050-EXIT.  EXIT SECTION.
041500*
041600 AA051-BUBBLE-PASS.
041700*
041800     PERFORM  AA052-BUBBLE-INNER
041900              VARYING WS-SUB2 FROM 1 BY 1
042000              UNTIL WS-SUB2 > TU-STAFF-COUNT - WS-SUB.
042100*
042200 AA052-BUBBLE-INNER.
042300*
042400     SET      TU-SX TO WS-SUB2.
042500     SET      TU-WX TO WS-SUB2.
042600     SET      TU-WX UP BY 1.
042700     IF       TU-PCT-HANDHELD (TU-SX) < TU-PCT-HANDHELD (TU-WX)
042800              MOVE   TU-STAFF-ENTRY (TU-SX) TO WS-SWAP-ENTRY
042900              MOVE   TU-STAFF-ENTRY (TU-WX) TO
043000                     TU-STAFF-ENTRY (TU-SX)
043100              MOVE   WS-SWAP-ENTRY TO TU-STAFF-ENTRY (TU-WX)
043200     END-IF.
043300*
043400 AA060-WRITE-DETAIL-LINES        SECTION.
043500***************************************
043600*
043700     PERFORM  AA061-WRITE-ONE-DETAIL
043800              VARYING TU-SX FROM 1 BY 1
043900              UNTIL TU-SX > TU-STAFF-COUNT.
044000*
044100 AA060-EXIT.  EXIT SECTION.
044200*
044300 AA061-WRITE-ONE-DETAIL.
044400*
044500     PERFORM  AA065-CLASSIFY-BAND.
044600     MOVE     TU-STAFF-NAME (TU-SX)     TO WS-OUT-STAFF.
044700     MOVE     TU-HANDHELD-TOTAL (TU-SX) TO WS-HANDHELD-ED.
044800     MOVE     TU-POS-TOTAL (TU-SX)      TO WS-POS-ED.
044900     MOVE     TU-PCT-HANDHELD (TU-SX)   TO WS-PCT-NUM-ED
045000                                            WS-PCT-DISP-ED.
045100     STRING   WS-PCT-DISP-ED DELIMITED BY SIZE
045200              "%"            DELIMITED BY SIZE
045300              INTO WS-PCT-DISP-TXT
045400     END-STRING.
045500     MOVE     TU-BAND-CD (TU-SX)        TO WS-OUT-BAND.
045600     PERFORM  AA067-EMIT-LINE.
045700*
045800 AA065-CLASSIFY-BAND             SECTION.
045900***************************************
046000*
046100     EVALUATE TRUE
046200         WHEN TU-PCT-HANDHELD (TU-SX) >= 70
046300              SET  TU-BAND-GREEN (TU-SX) TO TRUE
046400         WHEN TU-PCT-HANDHELD (TU-SX) >= 50
046500              SET  TU-BAND-YELLOW (TU-SX) TO TRUE
046600         WHEN OTHER
046700              SET  TU-BAND-RED (TU-SX) TO TRUE
046800     END-EVALUATE.
046900*
047000 AA065-EXIT.  EXIT SECTION.
047100*
047200 AA067-EMIT-LINE                 SECTION.
047300***************************************
047400*
047410* HANDHELD-ED/POS-ED CARRY A THOUSANDS COMMA (SEE WS-DATA) SO ANY
047420* TOTAL OF 1,000.00 OR MORE WOULD OTHERWISE DROP AN UNQUOTED
047430* COMMA INTO THIS COMMA-DELIMITED LINE. BOTH FIELDS ARE QUOTED ON
047440* THE WAY OUT, THE SAME AS THE OPS SPREADSHEET DOES ON ITS OWN
047450* EXPORT (TU010-12).
047500     MOVE     SPACES TO TU-PROC-LINE.
047600     STRING   WS-OUT-STAFF    DELIMITED BY SIZE
047700              ","             DELIMITED BY SIZE
047710              WS-QUOTE-MARK   DELIMITED BY SIZE
047800              WS-HANDHELD-ED  DELIMITED BY SIZE
047810              WS-QUOTE-MARK   DELIMITED BY SIZE
047900              ","             DELIMITED BY SIZE
047910              WS-QUOTE-MARK   DELIMITED BY SIZE
048000              WS-POS-ED       DELIMITED BY SIZE
048010              WS-QUOTE-MARK   DELIMITED BY SIZE
048100              ","             DELIMITED BY SIZE
048200              WS-PCT-NUM-ED   DELIMITED BY SIZE
048300              ","             DELIMITED BY SIZE
048400              WS-PCT-DISP-TXT DELIMITED BY SIZE
048500              ","             DELIMITED BY SIZE
048600              WS-OUT-BAND     DELIMITED BY SIZE
048700              INTO TU-PROC-LINE
048800     END-STRING.
048900     WRITE    TU-PROC-LINE.
049000*
049100 AA067-EXIT.  EXIT SECTION.
049200*
049300 AA070-GRAND-TOTALS               SECTION.
049400***************************************
049500*
049600* GRAND TOTALS ARE THE SUM OF THE ALREADY-ROUNDED PER-STAFF
049700* TOTALS, NOT A RE-TOTAL OF THE RAW DETAIL AMOUNTS (SEE THE
049800* 24/05/11 CHANGE NOTE ABOVE).
049900*
050000     MOVE     ZERO TO WS-GRAND-HANDHELD WS-GRAND-POS.
050100     PERFORM  AA071-ADD-TO-GRAND
050200              VARYING TU-SX FROM 1 BY 1
050300              UNTIL TU-SX > TU-STAFF-COUNT.
050400     COMPUTE  WS-GRAND-DENOM = WS-GRAND-HANDHELD + WS-GRAND-POS.
050500     IF       WS-GRAND-DENOM = ZERO
050600              MOVE   ZERO TO WS-GRAND-PCT
050700     ELSE
050800              COMPUTE  WS-GRAND-PCT ROUNDED =
050900                       (WS-GRAND-HANDHELD / WS-GRAND-DENOM) * 100
051000     END-IF.
051100     MOVE     WS-OVERALL-LITERAL TO WS-OUT-STAFF.
051200     MOVE     WS-GRAND-HANDHELD  TO WS-HANDHELD-ED.
051300     MOVE     WS-GRAND-POS       TO WS-POS-ED.
051400     MOVE     WS-GRAND-PCT       TO WS-PCT-NUM-ED
051500                                    WS-PCT-DISP-ED.
051600     STRING   WS-PCT-DISP-ED DELIMITED BY SIZE
051700              "%"            DELIMITED BY SIZE
051800              INTO WS-PCT-DISP-TXT
051900     END-STRING.
052000     MOVE     "BLUE  "           TO WS-OUT-BAND.
052100     PERFORM  AA067-EMIT-LINE.
052200*
052300 AA070-EXIT.  EXIT SECTION.
052400*
052500 AA071-ADD-TO-GRAND.
052600*
052700     ADD      TU-HANDHELD-TOTAL (TU-SX) TO WS-GRAND-HANDHELD.
052800     ADD      TU-POS-TOTAL (TU-SX)      TO WS-GRAND-POS.
052900*
053000 ZZ040-EVALUATE-MESSAGE          SECTION.
053100***************************************
053200*
053300* TURNS A TWO BYTE VSAM/LINE-SEQUENTIAL FILE STATUS INTO A
053400* SHORT TEXT TAG FOR THE ABEND DISPLAY - NOT EXHAUSTIVE, JUST
053500* THE STATUSES THIS RUN HAS ACTUALLY HIT IN THE FIELD.
053600*
053700     EVALUATE WS-FILE-STATUS
053800         WHEN "00"
053900              MOVE  SPACES TO WS-EVAL-MSG
054000         WHEN "35"
054100              MOVE  "FILE DOES NOT EXIST" TO WS-EVAL-MSG
054200         WHEN "37"
054300              MOVE  "OPEN MODE NOT SUPPORTED" TO WS-EVAL-MSG
054400         WHEN "39"
054500              MOVE  "FILE ATTRIBUTE MISMATCH" TO WS-EVAL-MSG
054600         WHEN OTHER
054700              MOVE  "UNEXPECTED I-O STATUS" TO WS-EVAL-MSG
054800     END-EVALUATE.
054900*
055000 ZZ040-EXIT.  EXIT SECTION.
055100*
055200 ZZ080-VALIDATE-AMOUNT           SECTION.
055300***************************************
055400*
055500* BASE-AMOUNT-TEXT ARRIVES AS PLAIN TEXT OFF THE EXTRACT, E.G.
055600* "12.50" OR "-4.00".  NON-NUMERIC OR MISSING TEXT IS TREATED
055700* AS ZERO PER THE BUSINESS RULE - THIS RUN NEVER ABENDS ON A
055800* BAD AMOUNT, IT JUST ZEROES IT AND CARRIES ON.
055900*
056000     MOVE     ZERO TO TU-BASE-AMOUNT.
056100     MOVE     "N"  TO TU-AMT-NEGATIVE.
056200     MOVE     SPACES TO TU-AMT-WORK-TEXT
056300                        TU-AMT-INT-PART
056400                        TU-AMT-DEC-PART.
056500     IF       TU-BASE-AMOUNT-TEXT = SPACES
056600              GO TO ZZ080-EXIT
056700     END-IF.
056800     MOVE     TU-BASE-AMOUNT-TEXT TO TU-AMT-WORK-TEXT.
056900     IF       TU-TEST-SWITCH AND TU-AMT-WORK-TEXT IS NUMERIC
057000*              WHOLE-FIGURE AMOUNT, NO SIGN OR POINT - DUMP THE
057100*              NUMERIC-LOOK VIEW WHILE CHASING THE TU005 FIX.
057200              DISPLAY  TU-AMT-WORK-NUMERIC
057300     END-IF.
057400     IF       TU-AMT-WORK-TEXT (1:1) = "-"
057500              MOVE  "Y" TO TU-AMT-NEGATIVE
057600              MOVE  SPACES TO TU-AMT-WORK-TEXT
057700              MOVE  TU-BASE-AMOUNT-TEXT (2:11) TO TU-AMT-WORK-TEXT
057800     END-IF.
057900     UNSTRING TU-AMT-WORK-TEXT DELIMITED BY "."
058000              INTO  TU-AMT-INT-PART COUNT IN TU-AMT-INT-LEN
058010                    TU-AMT-DEC-PART COUNT IN TU-AMT-DEC-LEN
058100     END-UNSTRING.
058110* THE COUNT IN RECEIVERS ABOVE HOLD THE REAL TOKEN LENGTH -
058120* UNSTRING RIGHT-SPACE-PADS THE X(9)/X(2) RECEIVERS, AND A
058130* CLASS TEST ON THE WHOLE PADDED FIELD IS FALSE FOR ANY TOKEN
058140* SHORTER THAN THE FIELD, SO EVERY TEST/MOVE BELOW WORKS ONLY
058150* OVER THE REFERENCE-MODIFIED SIGNIFICANT SUBSTRING (TU010-13).
058152* A ONE-DIGIT DECIMAL TOKEN (E.G. A TRAILING-ZERO-STRIPPED
058154* "10.5") IS PADDED OUT TO TWO DIGITS HERE, RIGHT-JUSTIFIED
058156* WITH A LOW-ORDER ZERO, SO THE HUNDREDTHS MOVE FURTHER DOWN
058158* CAN'T MISTAKE UNSTRING'S OWN TRAILING SPACE FOR A DIGIT AND
058159* DIVIDE THE AMOUNT BY 10 (TU010-14).
058160     IF       TU-AMT-INT-LEN = ZERO
058170              GO TO ZZ080-EXIT
058180     END-IF.
058190     IF       TU-AMT-DEC-LEN = 1
058192              MOVE   "0" TO TU-AMT-DEC-PART (2:1)
058194              MOVE   2   TO TU-AMT-DEC-LEN
058196     END-IF.
058200     IF       TU-AMT-INT-PART (1:TU-AMT-INT-LEN) NOT NUMERIC
058300              GO TO ZZ080-EXIT
058400     END-IF.
058500     IF       TU-AMT-DEC-LEN NOT = ZERO
058600              AND TU-AMT-DEC-PART (1:TU-AMT-DEC-LEN) NOT NUMERIC
058700              GO TO ZZ080-EXIT
058800     END-IF.
058900     MOVE     TU-AMT-INT-PART (1:TU-AMT-INT-LEN) TO TU-AMT-INT-N.
059000     IF       TU-AMT-DEC-LEN = ZERO
059100              MOVE  ZERO TO TU-AMT-DEC-N
059200     ELSE
059300              MOVE  TU-AMT-DEC-PART (1:TU-AMT-DEC-LEN)
059310                                        TO TU-AMT-DEC-N
059400     END-IF.
059500     COMPUTE  TU-BASE-AMOUNT ROUNDED =
059600              TU-AMT-INT-N + (TU-AMT-DEC-N / 100).
059700     IF       TU-AMT-IS-NEGATIVE
059800              COMPUTE  TU-BASE-AMOUNT = TU-BASE-AMOUNT * -1
059900     END-IF.
060000*
060100 ZZ080-EXIT.
060200     EXIT.
060300*
060400 ZZ090-ABEND                     SECTION.
060500***************************************
060600*
060700* SINGLE MESSAGE ABORT - PARTIAL OUTPUT IS NOT PRODUCED FOR
060800* ANY PROCESSING FAILURE, PER THE RUN BOOK.
060900*
061000     DISPLAY  TU-ABEND-MSG.
061100     DISPLAY  WS-EVAL-MSG.
061200     MOVE     16 TO RETURN-CODE.
061300     STOP     RUN.
061400*
061500 ZZ090-EXIT.  EXIT SECTION.
